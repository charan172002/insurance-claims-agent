000100******************************************************************
000200*        RECORD OF CLAIM-INTAKE EXTRACT FILE                      *
000300*================================================================*
000400*  ONE RECORD PER FNOL CLAIM, AS HANDED OFF BY THE DOCUMENT        070214LB
000500*  EXTRACTION FRONT END.  BLANK/SPACE MEANS THE FIELD WAS NOT      070214LB
000600*  CAPTURED BY THE EXTRACTOR AND THE CLAIM WILL FAIL EDIT.         070214LB
000700*================================================================*
000800 01  CLAIM-RECORD-WS.
000900     05  CLM-CLAIM-ID                   PIC X(10).
001000     05  CLM-POLICY-NUMBER              PIC X(20).
001100     05  CLM-POLICYHOLDER-NAME          PIC X(40).
001200*    INCIDENT-DATE ARRIVES AS TEXT, NOT A DATE FIELD -- THE        070214LB
001300*    EXTRACTOR DOES NOT GUARANTEE A VALID CALENDAR DATE.           070214LB
001400     05  CLM-INCIDENT-DATE              PIC X(10).
001500     05  CLM-INCIDENT-DATE-R REDEFINES
001600         CLM-INCIDENT-DATE.
001700         10  CLM-INCDATE-MM             PIC X(02).
001800         10  FILLER                     PIC X(01).
001900         10  CLM-INCDATE-DD             PIC X(02).
002000         10  FILLER                     PIC X(01).
002100         10  CLM-INCDATE-YYYY           PIC X(04).
002200     05  CLM-LOCATION-PRESENT           PIC X(01).
002300         88  CLM-LOCATION-CAPTURED          VALUE "Y".
002400         88  CLM-LOCATION-NOT-CAPTURED      VALUE "N".
002500     05  CLM-INCIDENT-DESCRIPTION       PIC X(200).
002600     05  CLM-ASSET-TYPE                 PIC X(20).
002700*    MAY CONTAIN "$" AND "," -- CLEANED UP BY AMTPARS BEFORE        070214LB
002800*    IT IS USABLE FOR ARITHMETIC.                                  070214LB
002900     05  CLM-ESTIMATED-DAMAGE-TEXT      PIC X(15).
003000     05  CLM-CLAIM-TYPE                 PIC X(20).
003100     05  CLM-INITIAL-ESTIMATE-TEXT      PIC X(15).
003200******************************************************************
003300*    NOTE: THIS LAYOUT IS THE FULL 351-BYTE EXTRACT RECORD AS      070214LB
003400*    DOCUMENTED BY THE INTAKE INTERFACE -- DO NOT PAD IT, THE      070214LB
003500*    UPSTREAM EXTRACTOR WRITES EXACTLY 351 BYTES PER CLAIM.        070214LB
003600******************************************************************
