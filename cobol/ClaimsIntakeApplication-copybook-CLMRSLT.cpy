000100******************************************************************
000200*        RECORD OF CLAIM ROUTING-DECISION RESULT FILE              *
000300*================================================================*
000400*  ONE RECORD PER FNOL CLAIM -- SAME ORDER AS THE INTAKE EXTRACT.  070214LB
000500*  WRITTEN BY CLMINTK FOR DOWNSTREAM QUEUE-ASSIGNMENT PICKUP.      070214LB
000600*================================================================*
000700 01  CLAIM-RESULT-REC-WS.
000800     05  CRS-CLAIM-ID                   PIC X(10).
000900     05  CRS-RECOMMENDED-ROUTE          PIC X(20).
001000         88  CRS-ROUTE-MANUAL-REVIEW    VALUE "MANUAL_REVIEW".
001100         88  CRS-ROUTE-INVESTIGATION    VALUE "INVESTIGATION_FLAG".
001200         88  CRS-ROUTE-SPECIALIST       VALUE "SPECIALIST_QUEUE".
001300         88  CRS-ROUTE-FAST-TRACK       VALUE "FAST_TRACK".
001400         88  CRS-ROUTE-STANDARD         VALUE "STANDARD_PROCESSING".
001500     05  CRS-REASONING                  PIC X(120).
001600     05  CRS-MISSING-FIELD-COUNT        PIC 9(02).
001700     05  CRS-CONFIDENCE-SCORE           PIC 9(03).
001800     05  CRS-ESTIMATED-DAMAGE-AMT       PIC S9(9)V99 COMP-3.
001900******************************************************************
002000*    155 DISPLAY BYTES + 6 PACKED BYTES = 161-BYTE FIXED RECORD.   070214LB
002100******************************************************************
