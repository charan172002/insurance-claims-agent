000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CLMINTK.
000300       AUTHOR. LISA BRANDT.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 03/14/88.
000600       DATE-COMPILED. 03/14/88.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND ROUTES THE NIGHTLY FIRST-
001300*          NOTICE-OF-LOSS (FNOL) CLAIM-INTAKE EXTRACT FILE
001400*          PRODUCED BY THE DOCUMENT-EXTRACTION FRONT END.
001500*
001600*          IT CONTAINS A SINGLE RECORD FOR EVERY CLAIM ENTERED
001700*          SINCE THE LAST RUN.
001800*
001900*          THE PROGRAM VALIDATES EACH RECORD FOR MANDATORY
002000*          FIELDS, SCREENS THE INCIDENT DESCRIPTION FOR FRAUD
002100*          AND INJURY INDICATORS, APPLIES THE ROUTING RULES TO
002200*          ASSIGN ONE OF FIVE WORK QUEUES, WRITES A MACHINE-
002300*          READABLE RESULT RECORD FOR THE QUEUE-ASSIGNMENT
002400*          PICKUP JOB, AND PRINTS A ROUTING REPORT WITH A
002500*          CONTROL-BREAK TOTAL LINE PER ROUTE.
002600*
002700******************************************************************
002800*    CHANGE LOG
002900*    03/14/88  LB  TKT CLM-0400  INITIAL VERSION.
003300*    08/22/89  LB  TKT CLM-0421  ROUTING RULE ORDER WAS WRONG -
003400*              FRAUD MUST BE CHECKED BEFORE INJURY, NOT AFTER.
003500*    02/09/90  LB  TKT CLM-0431  MISSING-FIELD LIST WAS BEING
003600*              OVERWRITTEN EACH CALL TO 300-FIELD-EDITS INSTEAD
003700*              OF ACCUMULATED -- NOW BUILT IN CRS-REASONING
003800*              ONE FIELD AT A TIME WITH A RUNNING POINTER.
003900*    11/19/91  LB  TKT CLM-0488  SEE KWSCAN CHANGE LOG -- SHORT
004000*              KEYWORDS WERE NOT MATCHING.
004100*    02/11/92  LB  TKT CLM-0467  SEE AMTPARS CHANGE LOG -- WHOLE-
004200*              DOLLAR AMOUNTS WITH NO DECIMAL POINT WERE PARSING
004300*              WRONG.
004400*    06/30/94  RT  TKT CLM-0512  FAST-TRACK THRESHOLD TEST WAS
004500*              "<=" INSTEAD OF "<" -- CLAIMS AT EXACTLY $25,000
004600*              MUST FALL THROUGH TO STANDARD PROCESSING.
005100*    04/18/96  RT  TKT CLM-0540  ROUTE-TOTALS REPORT LINES NOW
005200*              ROUNDED ON THE SUMMED DAMAGE AMOUNT PER AUDIT
005300*              REQUEST -- PER-CLAIM DAMAGE AMOUNT STAYS
005400*              UNROUNDED, TOTALS USE ROUNDED.
005500*    09/05/98  RT  TKT CLM-0561  ADDED GRAND-TOTAL LINE AFTER THE
005600*              FIVE PER-ROUTE TOTAL LINES.
005650*    03/14/01  RT  TKT CLM-0579  750-WRITE-DETAIL WAS SKIPPING THE
005660*              REPORT LINE WHEN UPSI-0 WAS ON -- AUDIT WANTS ONE
005670*              DETAIL LINE PER CLAIM, NO EXCEPTIONS -- SWITCH AND
005680*              GATE REMOVED, DETAIL LINE NOW ALWAYS WRITTEN.
005685*    08/19/02  RT  TKT CLM-0588  450-INJURY-CHECK WAS TESTING ONLY
005690*              THE FIRST 6 BYTES OF CLAIM-TYPE AGAINST "INJURY" --
005695*              A VALUE THAT MERELY STARTED WITH "INJURY" WAS
005698*              ROUTING STRAIGHT TO THE SPECIALIST QUEUE WITHOUT
005699*              A DESCRIPTION SCAN -- NOW COMPARES THE WHOLE FIELD.
005700*    11/04/02  RT  TKT CLM-0591  500-ROUTE-CLAIM WAS STRINGING THE
005701*              COMMA-EDITED REPORT PICTURE STRAIGHT INTO THE
005702*              REASONING TEXT -- ADJUSTERS WERE SEEING BLANK-PADDED,
005703*              COMMA-GROUPED AMOUNTS LIKE "$   25,000.00" INSTEAD OF
005704*              A CLEAN "$25000.00" -- NOW TRIMS THE EDITED AMOUNT TO
005705*              ITS SIGNIFICANT DIGITS BEFORE BUILDING THE MESSAGE.
005706*    02/17/03  RT  TKT CLM-0595  DROPPED THE SPECIAL-NAMES CLASS
005707*              TEST ON THE ROUTE CODE IN 700-WRITE-RESULT -- THE
005708*              ROUTE CODE IS ALWAYS SET BY 500-ROUTE-CLAIM FROM A
005709*              FIXED LIST OF LITERALS, SO THE CHECK NEVER FIRED AND
005710*              ONLY ADDED A CLASS-TEST NO OTHER PROGRAM HERE USES.
005711******************************************************************
005800
005900               INPUT FILE              -   CLAIMEXT.CLAIMS
006000
006100               OUTPUT RESULT FILE      -   CLAIMEXT.CLMRSLT
006200
006300               OUTPUT REPORT FILE      -   CLAIMEXT.CLMRPT
006400
006500               DUMP FILE               -   SYSOUT
006600
006700******************************************************************
006800       ENVIRONMENT DIVISION.
006900       CONFIGURATION SECTION.
007000       SOURCE-COMPUTER. IBM-390.
007100       OBJECT-COMPUTER. IBM-390.
007200       SPECIAL-NAMES.
007300           C01 IS TOP-OF-FORM.
007700       INPUT-OUTPUT SECTION.
007800       FILE-CONTROL.
007900           SELECT SYSOUT
008000           ASSIGN TO UT-S-SYSOUT
008100             ORGANIZATION IS SEQUENTIAL.
008200
008300           SELECT CLAIMS
008400           ASSIGN TO UT-S-CLAIMS
008500             ACCESS MODE IS SEQUENTIAL
008600             FILE STATUS IS OFCODE.
008700
008800           SELECT CLMRSLT
008900           ASSIGN TO UT-S-CLMRSLT
009000             ACCESS MODE IS SEQUENTIAL
009100             FILE STATUS IS OFCODE.
009200
009300           SELECT CLMRPT
009400           ASSIGN TO UT-S-CLMRPT
009500             ACCESS MODE IS SEQUENTIAL
009600             FILE STATUS IS OFCODE.
009700
009800       DATA DIVISION.
009900       FILE SECTION.
010000       FD  SYSOUT
010100           RECORDING MODE IS F
010200           LABEL RECORDS ARE STANDARD
010300           RECORD CONTAINS 130 CHARACTERS
010400           BLOCK CONTAINS 0 RECORDS
010500           DATA RECORD IS SYSOUT-REC.
010600       01  SYSOUT-REC  PIC X(130).
010700
010800******* THIS FILE IS PASSED IN FROM THE DOCUMENT EXTRACTION FRONT
010900******* END.  IT CONSISTS OF ALL FNOL CLAIM RECORDS CAPTURED
011000******* SINCE THE LAST INTAKE RUN.  NO TRAILER RECORD -- COUNTS
011100******* ARE BUILT BY THIS PROGRAM AS IT GOES AND DISPLAYED AT
011200******* END OF JOB, NOT BALANCED AGAINST AN UPSTREAM COUNT.
011300       FD  CLAIMS
011400           RECORDING MODE IS F
011500           LABEL RECORDS ARE STANDARD
011600           RECORD CONTAINS 351 CHARACTERS
011700           BLOCK CONTAINS 0 RECORDS
011800           DATA RECORD IS CLAIM-RECORD-FD.
011900       01  CLAIM-RECORD-FD PIC X(351).
012000
012100******* THIS FILE IS PICKED UP BY THE QUEUE-ASSIGNMENT JOB THAT
012200******* FOLLOWS THIS STEP -- ONE RESULT RECORD PER INPUT CLAIM,
012300******* SAME ORDER AS THE INPUT.
012400       FD  CLMRSLT
012410           RECORDING MODE IS F
012420           LABEL RECORDS ARE STANDARD
012500           RECORD CONTAINS 161 CHARACTERS
012600           BLOCK CONTAINS 0 RECORDS
012700           DATA RECORD IS CLAIM-RESULT-REC-FD.
012800       01  CLAIM-RESULT-REC-FD PIC X(161).
012900
013100       FD  CLMRPT
013200           RECORDING MODE IS F
013300           LABEL RECORDS ARE STANDARD
013400           RECORD CONTAINS 132 CHARACTERS
013500           BLOCK CONTAINS 0 RECORDS
013600           DATA RECORD IS RPT-REC.
013700       01  RPT-REC  PIC X(132).
013800
013900      ** QSAM FILE
014000       WORKING-STORAGE SECTION.
014100
014200       01  FILE-STATUS-CODES.
014300           05  OFCODE                  PIC X(2).
014400               88 CODE-WRITE    VALUE SPACES.
014450           05  FILLER                  PIC X(2).
014500
014600       COPY CLAIMREC.
014700
014800       COPY CLMRSLT.
014900
015000       77  WS-DATE                     PIC 9(6).
015100
015200       01  COUNTERS-IDXS-AND-ACCUMULATORS.
015300           05 RECORDS-READ             PIC 9(7) COMP.
015400           05 RECORDS-WRITTEN          PIC 9(7) COMP.
015500           05 WS-MISSING-COUNT         PIC 9(02) COMP.
015600           05 WS-REASON-PTR            PIC 9(03) COMP.
015700           05 WS-KEYWORD-SUB           PIC 9(02) COMP.
015800           05 WS-GRAND-CLAIM-COUNT     PIC 9(07) COMP.
015900           05 WS-GRAND-DAMAGE-TOTAL    PIC S9(9)V99 COMP-3.
015950           05 FILLER                   PIC X(04).
016000
016100       01  MISC-WS-FLDS.
016200           05 WS-DAMAGE-AMT            PIC S9(9)V99 COMP-3.
016300           05 WS-AMT-BAD-SW            PIC X(01).
016400               88 WS-AMT-IS-BAD            VALUE "Y".
016500               88 WS-AMT-IS-GOOD           VALUE "N".
016600           05 WS-FOUND-SW              PIC X(01).
016700               88 WS-KEYWORD-WAS-FOUND     VALUE "Y".
016800               88 WS-KEYWORD-NOT-FOUND     VALUE "N".
016900           05 WS-FRAUD-SW              PIC X(01).
017000               88 WS-HAS-FRAUD-INDICATORS  VALUE "Y".
017100               88 WS-NO-FRAUD-INDICATORS   VALUE "N".
017200           05 WS-INJURY-SW             PIC X(01).
017300               88 WS-IS-INJURY-CLAIM       VALUE "Y".
017400               88 WS-NOT-INJURY-CLAIM      VALUE "N".
017500           05 WS-CLAIM-TYPE-UC         PIC X(20).
017600           05 WS-DAMAGE-EDIT           PIC $ZZZZZZ9.99.
017610           05 WS-DAMAGE-LEAD-SP        PIC 9(02) COMP.
017620           05 WS-DAMAGE-TXT-LTH        PIC 9(02) COMP.
017630           05 WS-DAMAGE-TXT-START      PIC 9(02) COMP.
017700           05 WS-THRESH-EDIT           PIC $ZZZZZZ9.99.
017710           05 WS-THRESH-LEAD-SP        PIC 9(02) COMP.
017720           05 WS-THRESH-TXT-LTH        PIC 9(02) COMP.
017730           05 WS-THRESH-TXT-START      PIC 9(02) COMP.
017800           05 MISSING-FIELD-NAME       PIC X(25).
017900           05 MISSING-FIELD-NAME-LTH   PIC 9(02) COMP.
017950           05 FILLER                   PIC X(04).
018000
018100       01  FLAGS-AND-SWITCHES.
018200           05 MORE-DATA-SW             PIC X(01) VALUE "Y".
018300               88 NO-MORE-DATA VALUE "N".
018350           05 FILLER                   PIC X(04).
018400
018500******************************************************************
018600*    THE FIVE FNOL ROUTES ARE NOT PRE-SORTED IN THE INPUT, SO THE
018700*    CONTROL BREAK IS CARRIED IN FIVE NAMED ACCUMULATORS RATHER
018800*    THAN A SORT-DRIVEN BREAK.  THE NAMED GROUP BELOW REDEFINES
018900*    THE OCCURS TABLE SO 960-WRITE-ROUTE-TOTALS CAN LOOP THE
019000*    TABLE FOR THE PRINT LINE WHILE 750-WRITE-DETAIL CAN ADD TO A
019100*    SPECIFIC NAMED ROUTE WITHOUT A SUBSCRIPT SEARCH.
019200******************************************************************
019300       01  ROUTE-ACCUM-TABLE.
019400           05  ROUTE-ACCUM-ENTRY OCCURS 5 TIMES.
019500               10  RA-ROUTE-NAME       PIC X(20).
019600               10  RA-CLAIM-COUNT      PIC 9(07) COMP.
019700               10  RA-DAMAGE-TOTAL     PIC S9(9)V99 COMP-3.
019800       01  ROUTE-ACCUM-NAMED REDEFINES ROUTE-ACCUM-TABLE.
019900           05  RA-MANUAL-REVIEW.
020000               10  FILLER              PIC X(20).
020100               10  RA-MR-COUNT         PIC 9(07) COMP.
020200               10  RA-MR-DAMAGE        PIC S9(9)V99 COMP-3.
020300           05  RA-INVESTIGATION.
020400               10  FILLER              PIC X(20).
020500               10  RA-IV-COUNT         PIC 9(07) COMP.
020600               10  RA-IV-DAMAGE        PIC S9(9)V99 COMP-3.
020700           05  RA-SPECIALIST.
020800               10  FILLER              PIC X(20).
020900               10  RA-SP-COUNT         PIC 9(07) COMP.
021000               10  RA-SP-DAMAGE        PIC S9(9)V99 COMP-3.
021100           05  RA-FAST-TRACK.
021200               10  FILLER              PIC X(20).
021300               10  RA-FT-COUNT         PIC 9(07) COMP.
021400               10  RA-FT-DAMAGE        PIC S9(9)V99 COMP-3.
021500           05  RA-STANDARD.
021600               10  FILLER              PIC X(20).
021700               10  RA-ST-COUNT         PIC 9(07) COMP.
021800               10  RA-ST-DAMAGE        PIC S9(9)V99 COMP-3.
021900
022000       01  WS-HDR-LINE.
022100           05  FILLER                  PIC X(11) VALUE
022200               "CLAIM ID   ".
022300           05  FILLER                  PIC X(21) VALUE
022400               "ROUTE                ".
022500           05  FILLER                  PIC X(09) VALUE
022600               "MISSING  ".
022700           05  FILLER                  PIC X(12) VALUE
022800               "CONFIDENCE  ".
022900           05  FILLER                  PIC X(13) VALUE
023000               "EST DAMAGE   ".
023100           05  FILLER                  PIC X(09) VALUE
023200               "REASONING".
023300           05  FILLER                  PIC X(57) VALUE SPACES.
023400
023500       01  WS-BLANK-LINE.
023600           05  FILLER                  PIC X(132) VALUE SPACES.
023700
023800       01  WS-DETAIL-LINE.
023900           05  DTL-CLAIM-ID            PIC X(10).
024000           05  FILLER                  PIC X(03) VALUE SPACES.
024100           05  DTL-ROUTE               PIC X(20).
024200           05  FILLER                  PIC X(02) VALUE SPACES.
024300           05  DTL-MISSING             PIC 99.
024400           05  FILLER                  PIC X(02) VALUE SPACES.
024500           05  DTL-CONFIDENCE          PIC ZZ9.
024600           05  DTL-PCT-SIGN            PIC X(01) VALUE "%".
024700           05  FILLER                  PIC X(02) VALUE SPACES.
024800           05  DTL-EST-DAMAGE          PIC $Z,ZZZ,ZZ9.99.
024900           05  FILLER                  PIC X(02) VALUE SPACES.
025000           05  DTL-REASONING           PIC X(60).
025100           05  FILLER                  PIC X(12) VALUE SPACES.
025200
025300       01  WS-TOTAL-LINE.
025400           05  FILLER                  PIC X(07) VALUE SPACES.
025500           05  TOT-LABEL               PIC X(13) VALUE
025600               "TOTAL ROUTE: ".
025700           05  TOT-ROUTE-NAME          PIC X(20).
025800           05  FILLER                  PIC X(03) VALUE SPACES.
025900           05  TOT-CLAIMS-LABEL        PIC X(14) VALUE
026000               "TOTAL CLAIMS: ".
026100           05  TOT-CLAIM-COUNT         PIC ZZZ,ZZ9.
026200           05  FILLER                  PIC X(03) VALUE SPACES.
026300           05  TOT-DAMAGE-LABEL        PIC X(19) VALUE
026400               "TOTAL EST DAMAGE : ".
026500           05  TOT-DAMAGE-AMT          PIC $ZZ,ZZZ,ZZ9.99.
026600           05  FILLER                  PIC X(32) VALUE SPACES.
026700
026800       01  WS-GRAND-TOTAL-LINE.
026900           05  FILLER                  PIC X(07) VALUE SPACES.
027000           05  FILLER                  PIC X(13) VALUE
027100               "GRAND TOTAL: ".
027200           05  FILLER                  PIC X(20) VALUE
027300               "ALL ROUTES COMBINED".
027400           05  FILLER                  PIC X(03) VALUE SPACES.
027500           05  FILLER                  PIC X(14) VALUE
027600               "TOTAL CLAIMS: ".
027700           05  GTOT-CLAIM-COUNT        PIC ZZZ,ZZ9.
027800           05  FILLER                  PIC X(03) VALUE SPACES.
027900           05  FILLER                  PIC X(19) VALUE
028000               "TOTAL EST DAMAGE : ".
028100           05  GTOT-DAMAGE-AMT         PIC $ZZ,ZZZ,ZZ9.99.
028200           05  FILLER                  PIC X(32) VALUE SPACES.
028300
028400       01  WS-FRAUD-KEYWORD-TABLE.
028500           05  FILLER PIC X(15) VALUE "FRAUD".
028600           05  FILLER PIC X(15) VALUE "INCONSISTENT".
028700           05  FILLER PIC X(15) VALUE "STAGED".
028800           05  FILLER PIC X(15) VALUE "SUSPICIOUS".
028900           05  FILLER PIC X(15) VALUE "FAKE".
029000       01  WS-FRAUD-KEYWORDS REDEFINES WS-FRAUD-KEYWORD-TABLE.
029100           05  WS-FRAUD-KW OCCURS 5 TIMES.
029200               10  WS-FRAUD-KW-TXT     PIC X(15).
029300
029400       01  WS-INJURY-KEYWORD-TABLE.
029500           05  FILLER PIC X(15) VALUE "INJURY".
029600           05  FILLER PIC X(15) VALUE "INJURED".
029700           05  FILLER PIC X(15) VALUE "HURT".
029800           05  FILLER PIC X(15) VALUE "MEDICAL".
029900       01  WS-INJURY-KEYWORDS REDEFINES WS-INJURY-KEYWORD-TABLE.
030000           05  WS-INJURY-KW OCCURS 4 TIMES.
030100               10  WS-INJURY-KW-TXT    PIC X(15).
030200
030300       01  WS-KW-LENGTH-TABLE.
030400           05  FILLER PIC 9(02) COMP VALUE 5.
030500           05  FILLER PIC 9(02) COMP VALUE 12.
030600           05  FILLER PIC 9(02) COMP VALUE 6.
030700           05  FILLER PIC 9(02) COMP VALUE 10.
030800           05  FILLER PIC 9(02) COMP VALUE 4.
030900       01  WS-KW-LENGTHS REDEFINES WS-KW-LENGTH-TABLE.
031000           05  WS-KW-LTH OCCURS 5 TIMES  PIC 9(02) COMP.
031100
031200       01  WS-INJ-LENGTH-TABLE.
031300           05  FILLER PIC 9(02) COMP VALUE 6.
031400           05  FILLER PIC 9(02) COMP VALUE 7.
031500           05  FILLER PIC 9(02) COMP VALUE 4.
031600           05  FILLER PIC 9(02) COMP VALUE 7.
031700       01  WS-INJ-LENGTHS REDEFINES WS-INJ-LENGTH-TABLE.
031800           05  WS-INJ-LTH OCCURS 4 TIMES  PIC 9(02) COMP.
031900
032000       01  WS-KWSCAN-PARM.
032100           05  KWS-TEXT-P              PIC X(200).
032200           05  KWS-KEYWORD-P           PIC X(15).
032300           05  KWS-KEYWORD-LTH-P       PIC 9(02) COMP.
032400           05  KWS-FOUND-SW-P          PIC X(01).
032500
032600       01  WS-AMTPARS-PARM.
032700           05  AMT-IN-P                PIC X(15).
032800           05  AMT-OUT-P               PIC S9(9)V99 COMP-3.
032900           05  AMT-BAD-SW-P            PIC X(01).
033000
033100       COPY ABNDREC.
033200      ** QSAM FILE
033300
033400       PROCEDURE DIVISION.
033500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
033600           PERFORM 100-MAINLINE THRU 100-EXIT
033700                   UNTIL NO-MORE-DATA.
033800           PERFORM 999-CLEANUP THRU 999-EXIT.
033900           MOVE +0 TO RETURN-CODE.
034000           GOBACK.
034100
034200       000-HOUSEKEEPING.
034300           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
034400           DISPLAY "******** BEGIN JOB CLMINTK ********".
034500           ACCEPT  WS-DATE FROM DATE.
034600           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
034700                      ROUTE-ACCUM-TABLE.
034800           MOVE "MANUAL_REVIEW"        TO RA-ROUTE-NAME(1).
034900           MOVE "INVESTIGATION_FLAG"   TO RA-ROUTE-NAME(2).
035000           MOVE "SPECIALIST_QUEUE"     TO RA-ROUTE-NAME(3).
035100           MOVE "FAST_TRACK"           TO RA-ROUTE-NAME(4).
035200           MOVE "STANDARD_PROCESSING"  TO RA-ROUTE-NAME(5).
035300           PERFORM 800-OPEN-FILES THRU 800-EXIT.
035400           PERFORM 900-READ-CLAIMS THRU 900-EXIT.
035500       000-EXIT.
035600           EXIT.
035700
035800       100-MAINLINE.
035900           MOVE "100-MAINLINE" TO PARA-NAME.
036000           PERFORM 300-FIELD-EDITS THRU 300-EXIT.
036100           PERFORM 400-FRAUD-CHECK THRU 400-EXIT.
036200           PERFORM 450-INJURY-CHECK THRU 450-EXIT.
036300           PERFORM 500-ROUTE-CLAIM THRU 500-EXIT.
036400           PERFORM 600-CALC-CONFIDENCE THRU 600-EXIT.
036500           PERFORM 700-WRITE-RESULT THRU 700-EXIT.
036600           PERFORM 750-WRITE-DETAIL THRU 750-EXIT.
036700           ADD +1 TO RECORDS-WRITTEN.
036800           PERFORM 900-READ-CLAIMS THRU 900-EXIT.
036900       100-EXIT.
037000           EXIT.
037100
037200******************************************************************
037300*    300-FIELD-EDITS - CLAIMVALIDATOR.VALIDATEANDFINDMISSING-
037400*    FIELDS.  A FIELD IS "MISSING" IF IT IS BLANK/SPACES AFTER
037500*    TRIMMING.  EACH MISSING FIELD ADDS ITS NAME TO THE REASONING
037600*    LIST (USED ONLY IF THE CLAIM ROUTES TO MANUAL_REVIEW) AND
037700*    BUMPS THE MISSING-FIELD COUNT.
037800******************************************************************
037900       300-FIELD-EDITS.
038000           MOVE "300-FIELD-EDITS" TO PARA-NAME.
038100           MOVE ZERO  TO WS-MISSING-COUNT.
038200           MOVE ZERO  TO CRS-MISSING-FIELD-COUNT.
038300           MOVE SPACES TO CRS-REASONING.
038400           MOVE 1 TO WS-REASON-PTR.
038500
038600           IF CLM-POLICY-NUMBER = SPACES
038700               MOVE "Policy Number" TO MISSING-FIELD-NAME
038800               MOVE 13 TO MISSING-FIELD-NAME-LTH
038900               PERFORM 310-ADD-MISSING THRU 310-EXIT
039000           END-IF.
039100
039200           IF CLM-POLICYHOLDER-NAME = SPACES
039300               MOVE "Policyholder Name" TO MISSING-FIELD-NAME
039400               MOVE 17 TO MISSING-FIELD-NAME-LTH
039500               PERFORM 310-ADD-MISSING THRU 310-EXIT
039600           END-IF.
039700
039800           IF CLM-INCIDENT-DATE = SPACES
039900               MOVE "Incident Date" TO MISSING-FIELD-NAME
040000               MOVE 13 TO MISSING-FIELD-NAME-LTH
040100               PERFORM 310-ADD-MISSING THRU 310-EXIT
040200           END-IF.
040300
040400           IF CLM-LOCATION-NOT-CAPTURED
040500               MOVE "Incident Location" TO MISSING-FIELD-NAME
040600               MOVE 17 TO MISSING-FIELD-NAME-LTH
040700               PERFORM 310-ADD-MISSING THRU 310-EXIT
040800           END-IF.
040900
041000           IF CLM-INCIDENT-DESCRIPTION = SPACES
041100               MOVE "Incident Description" TO MISSING-FIELD-NAME
041200               MOVE 20 TO MISSING-FIELD-NAME-LTH
041300               PERFORM 310-ADD-MISSING THRU 310-EXIT
041400           END-IF.
041500
041600           IF CLM-ASSET-TYPE = SPACES
041700               MOVE "Asset Type" TO MISSING-FIELD-NAME
041800               MOVE 10 TO MISSING-FIELD-NAME-LTH
041900               PERFORM 310-ADD-MISSING THRU 310-EXIT
042000           END-IF.
042100
042200           IF CLM-ESTIMATED-DAMAGE-TEXT = SPACES
042300               MOVE "Estimated Damage" TO MISSING-FIELD-NAME
042400               MOVE 16 TO MISSING-FIELD-NAME-LTH
042500               PERFORM 310-ADD-MISSING THRU 310-EXIT
042600           END-IF.
042700
042800           IF CLM-CLAIM-TYPE = SPACES
042900               MOVE "Claim Type" TO MISSING-FIELD-NAME
043000               MOVE 10 TO MISSING-FIELD-NAME-LTH
043100               PERFORM 310-ADD-MISSING THRU 310-EXIT
043200           END-IF.
043300
043400           IF CLM-INITIAL-ESTIMATE-TEXT = SPACES
043500               MOVE "Initial Estimate" TO MISSING-FIELD-NAME
043600               MOVE 16 TO MISSING-FIELD-NAME-LTH
043700               PERFORM 310-ADD-MISSING THRU 310-EXIT
043800           END-IF.
043900
044000           MOVE WS-MISSING-COUNT TO CRS-MISSING-FIELD-COUNT.
044100       300-EXIT.
044200           EXIT.
044300
044400       310-ADD-MISSING.
044500      ******** ENTRY POINT TAKES THE NAME IN MISSING-FIELD-NAME
044600      ******** (AND ITS LENGTH IN MISSING-FIELD-NAME-LTH, SET BY
044700      ******** THE CALLER ABOVE) AND APPENDS IT TO THE REASONING
044800      ******** LIST, COMMA-SEPARATED.                              090214LB
044900           ADD +1 TO WS-MISSING-COUNT.
045000           IF WS-MISSING-COUNT = 1
045100               STRING "Missing mandatory fields: "
045150                   DELIMITED BY SIZE
045200                   MISSING-FIELD-NAME(1:MISSING-FIELD-NAME-LTH)
045300                       DELIMITED BY SIZE
045400                   INTO CRS-REASONING
045500                   WITH POINTER WS-REASON-PTR
045600           ELSE
045700               STRING ", " DELIMITED BY SIZE
045800                   MISSING-FIELD-NAME(1:MISSING-FIELD-NAME-LTH)
045900                       DELIMITED BY SIZE
046000                   INTO CRS-REASONING
046100                   WITH POINTER WS-REASON-PTR
046200           END-IF.
046300       310-EXIT.
046400           EXIT.
046500
046600******************************************************************
046700*    400-FRAUD-CHECK - CLAIMVALIDATOR.HASFRAUDINDICATORS.  CASE-
046800*    INSENSITIVE SUBSTRING SEARCH OF INCIDENT-DESCRIPTION AGAINST
046900*    THE FIVE-WORD FRAUD KEYWORD LIST.  FIRST MATCH WINS, STOP
047000*    SCANNING.                                                     081414LB
047100******************************************************************
047200       400-FRAUD-CHECK.
047300           MOVE "400-FRAUD-CHECK" TO PARA-NAME.
047400           SET WS-NO-FRAUD-INDICATORS TO TRUE.
047500           MOVE ZERO TO WS-KEYWORD-SUB.
047600           PERFORM 410-SCAN-FRAUD-KW THRU 410-EXIT
047700               VARYING WS-KEYWORD-SUB FROM 1 BY 1
047800               UNTIL WS-KEYWORD-SUB > 5
047900               OR WS-HAS-FRAUD-INDICATORS.
048000       400-EXIT.
048100           EXIT.
048200
048300       410-SCAN-FRAUD-KW.
048400           MOVE CLM-INCIDENT-DESCRIPTION TO KWS-TEXT-P.
048500           MOVE WS-FRAUD-KW-TXT(WS-KEYWORD-SUB) TO KWS-KEYWORD-P.
048600           MOVE WS-KW-LTH(WS-KEYWORD-SUB) TO KWS-KEYWORD-LTH-P.
048700           CALL "KWSCAN" USING WS-KWSCAN-PARM.
048800           IF KWS-FOUND-SW-P = "Y"
048900               SET WS-HAS-FRAUD-INDICATORS TO TRUE
049000           END-IF.
049100       410-EXIT.
049200           EXIT.
049300
049400******************************************************************
049500*    450-INJURY-CHECK - CLAIMVALIDATOR.ISINJURYCLAIM.  CLAIM-TYPE
049600*    "INJURY" (CASE-INSENSITIVE) WINS OUTRIGHT WITHOUT LOOKING AT
049700*    THE DESCRIPTION; OTHERWISE SCAN THE DESCRIPTION FOR THE
049800*    INJURY KEYWORD LIST.
049900******************************************************************
050000       450-INJURY-CHECK.
050100           MOVE "450-INJURY-CHECK" TO PARA-NAME.
050200           SET WS-NOT-INJURY-CLAIM TO TRUE.
050300           MOVE SPACES TO WS-CLAIM-TYPE-UC.
050400           MOVE CLM-CLAIM-TYPE TO WS-CLAIM-TYPE-UC.
050500           INSPECT WS-CLAIM-TYPE-UC
050600               CONVERTING
050700               "abcdefghijklmnopqrstuvwxyz"
050800               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
050900           IF WS-CLAIM-TYPE-UC = "INJURY"
051100               SET WS-IS-INJURY-CLAIM TO TRUE
051200               GO TO 450-EXIT
051300           END-IF.
051400           MOVE ZERO TO WS-KEYWORD-SUB.
051500           PERFORM 460-SCAN-INJURY-KW THRU 460-EXIT
051600               VARYING WS-KEYWORD-SUB FROM 1 BY 1
051700               UNTIL WS-KEYWORD-SUB > 4
051800               OR WS-IS-INJURY-CLAIM.
051900       450-EXIT.
052000           EXIT.
052100
052200       460-SCAN-INJURY-KW.
052300           MOVE CLM-INCIDENT-DESCRIPTION TO KWS-TEXT-P.
052400           MOVE WS-INJURY-KW-TXT(WS-KEYWORD-SUB) TO KWS-KEYWORD-P.
052500           MOVE WS-INJ-LTH(WS-KEYWORD-SUB) TO KWS-KEYWORD-LTH-P.
052600           CALL "KWSCAN" USING WS-KWSCAN-PARM.
052700           IF KWS-FOUND-SW-P = "Y"
052800               SET WS-IS-INJURY-CLAIM TO TRUE
052900           END-IF.
053000       460-EXIT.
053100           EXIT.
053200
053300******************************************************************
053400*    500-ROUTE-CLAIM - CLAIMROUTINGSERVICE.DETERMINEROUTING.
053500*    FOUR ORDERED RULES, FIRST MATCH WINS:
053600*      1. MISSING FIELDS      -> MANUAL_REVIEW
053700*      2. FRAUD INDICATORS    -> INVESTIGATION_FLAG
053800*      3. INJURY CLAIM        -> SPECIALIST_QUEUE
053900*      4. DAMAGE < $25,000.00 -> FAST_TRACK, ELSE STANDARD
054000******************************************************************
054100       500-ROUTE-CLAIM.
054200           MOVE "500-ROUTE-CLAIM" TO PARA-NAME.
054300           PERFORM 510-EXTRACT-DAMAGE THRU 510-EXIT.
054400           MOVE WS-DAMAGE-AMT TO CRS-ESTIMATED-DAMAGE-AMT.
054500
054600           IF WS-MISSING-COUNT > 0
054700               MOVE "MANUAL_REVIEW" TO CRS-RECOMMENDED-ROUTE
054800               GO TO 500-EXIT.
054900
055000           IF WS-HAS-FRAUD-INDICATORS
055100               MOVE "INVESTIGATION_FLAG" TO CRS-RECOMMENDED-ROUTE
055200               MOVE "Fraud indicators detected in claim description"
055300                   TO CRS-REASONING
055400               GO TO 500-EXIT.
055500
055600           IF WS-IS-INJURY-CLAIM
055700               MOVE "SPECIALIST_QUEUE" TO CRS-RECOMMENDED-ROUTE
055800               MOVE "Injury claim requires specialist review"
055900                   TO CRS-REASONING
056000               GO TO 500-EXIT.
056100
056200           MOVE WS-DAMAGE-AMT TO WS-DAMAGE-EDIT.
056300           MOVE 25000.00      TO WS-THRESH-EDIT.
056310           MOVE ZERO TO WS-DAMAGE-LEAD-SP.
056320           INSPECT WS-DAMAGE-EDIT TALLYING WS-DAMAGE-LEAD-SP
056330               FOR LEADING SPACE.
056340           COMPUTE WS-DAMAGE-TXT-LTH = 11 - WS-DAMAGE-LEAD-SP.
056350           ADD 1 TO WS-DAMAGE-LEAD-SP GIVING WS-DAMAGE-TXT-START.
056360           MOVE ZERO TO WS-THRESH-LEAD-SP.
056370           INSPECT WS-THRESH-EDIT TALLYING WS-THRESH-LEAD-SP
056380               FOR LEADING SPACE.
056390           COMPUTE WS-THRESH-TXT-LTH = 11 - WS-THRESH-LEAD-SP.
056395           ADD 1 TO WS-THRESH-LEAD-SP GIVING WS-THRESH-TXT-START.
056400           IF WS-DAMAGE-AMT > 0 AND WS-DAMAGE-AMT < 25000.00
056500               MOVE "FAST_TRACK" TO CRS-RECOMMENDED-ROUTE
056600               STRING "Estimated damage (" DELIMITED BY SIZE
056700                   WS-DAMAGE-EDIT(WS-DAMAGE-TXT-START:
056710                       WS-DAMAGE-TXT-LTH) DELIMITED BY SIZE
056800                   ") is below fast-track threshold ("
056900                                    DELIMITED BY SIZE
057000                   WS-THRESH-EDIT(WS-THRESH-TXT-START:
057010                       WS-THRESH-TXT-LTH) DELIMITED BY SIZE
057100                   ")" DELIMITED BY SIZE
057200                   INTO CRS-REASONING
057300               GO TO 500-EXIT.
057400
057500           MOVE "STANDARD_PROCESSING" TO CRS-RECOMMENDED-ROUTE.
057600           IF WS-DAMAGE-AMT > 0
057700               STRING "Estimated damage (" DELIMITED BY SIZE
057800                   WS-DAMAGE-EDIT(WS-DAMAGE-TXT-START:
057810                       WS-DAMAGE-TXT-LTH) DELIMITED BY SIZE
057900                   ") exceeds fast-track threshold"
058000                                    DELIMITED BY SIZE
058100                   INTO CRS-REASONING
058200           ELSE
058300               STRING "Standard claim processing - all validation"
058350                                    DELIMITED BY SIZE
058400                   " checks passed" DELIMITED BY SIZE
058450                   INTO CRS-REASONING
058500           END-IF.
058600       500-EXIT.
058700           EXIT.
058800
058900******************************************************************
059000*    510-EXTRACT-DAMAGE - CLAIMROUTINGSERVICE.EXTRACTESTIMATED-
059100*    DAMAGE.  TRY ESTIMATED-DAMAGE-TEXT FIRST, THEN INITIAL-
059200*    ESTIMATE-TEXT, THEN GIVE UP AND USE ZERO.
059300******************************************************************
059400       510-EXTRACT-DAMAGE.
059500           MOVE "510-EXTRACT-DAMAGE" TO PARA-NAME.
059600           MOVE ZERO TO WS-DAMAGE-AMT.
059700           IF CLM-ESTIMATED-DAMAGE-TEXT NOT = SPACES
059800               MOVE CLM-ESTIMATED-DAMAGE-TEXT TO AMT-IN-P
059900               CALL "AMTPARS" USING WS-AMTPARS-PARM
060000               IF AMT-BAD-SW-P = "N"
060100                   MOVE AMT-OUT-P TO WS-DAMAGE-AMT
060200                   GO TO 510-EXIT
060300               END-IF
060400           END-IF.
060500           IF CLM-INITIAL-ESTIMATE-TEXT NOT = SPACES
060600               MOVE CLM-INITIAL-ESTIMATE-TEXT TO AMT-IN-P
060700               CALL "AMTPARS" USING WS-AMTPARS-PARM
060800               IF AMT-BAD-SW-P = "N"
060900                   MOVE AMT-OUT-P TO WS-DAMAGE-AMT
061000               END-IF
061100           END-IF.
061200       510-EXIT.
061300           EXIT.
061400
061500******************************************************************
061600*    600-CALC-CONFIDENCE - CLAIMPROCESSINGSERVICE.CALCULATE-
061700*    CONFIDENCESCORE.  TOTAL-FIELDS IS A FIXED CONSTANT OF 15.
061800*    INTEGER DIVISION TRUNCATES -- DO NOT ROUND THIS COMPUTE.
061900******************************************************************
062000       600-CALC-CONFIDENCE.
062100           MOVE "600-CALC-CONFIDENCE" TO PARA-NAME.
062200           COMPUTE CRS-CONFIDENCE-SCORE =
062300               ((15 - WS-MISSING-COUNT) * 100) / 15.
062400       600-EXIT.
062500           EXIT.
062600
062700       700-WRITE-RESULT.
062800           MOVE "700-WRITE-RESULT" TO PARA-NAME.
062900           MOVE CLM-CLAIM-ID TO CRS-CLAIM-ID.
063400           WRITE CLAIM-RESULT-REC-FD FROM CLAIM-RESULT-REC-WS.
063500       700-EXIT.
063600           EXIT.
063700
063800******************************************************************
063900*    750-WRITE-DETAIL - PRINTS ONE REPORT LINE PER CLAIM AND
064000*    ACCUMULATES THE PER-ROUTE CONTROL-BREAK TOTALS.  THE BREAK
064100*    IS NOT SORT-DRIVEN (SEE ROUTE-ACCUM-NAMED ABOVE).
064200******************************************************************
064300       750-WRITE-DETAIL.
064400           MOVE "750-WRITE-DETAIL" TO PARA-NAME.
064500           MOVE CRS-CLAIM-ID         TO DTL-CLAIM-ID.
064600           MOVE CRS-RECOMMENDED-ROUTE TO DTL-ROUTE.
064700           MOVE CRS-MISSING-FIELD-COUNT TO DTL-MISSING.
064800           MOVE CRS-CONFIDENCE-SCORE TO DTL-CONFIDENCE.
064900           MOVE CRS-ESTIMATED-DAMAGE-AMT TO DTL-EST-DAMAGE.
065000           MOVE CRS-REASONING        TO DTL-REASONING.
065200           WRITE RPT-REC FROM WS-DETAIL-LINE
065300               AFTER ADVANCING 1.
065500
065600           IF CRS-ROUTE-MANUAL-REVIEW
065700               ADD +1 TO RA-MR-COUNT
065800               ADD CRS-ESTIMATED-DAMAGE-AMT TO RA-MR-DAMAGE
065900           ELSE IF CRS-ROUTE-INVESTIGATION
066000               ADD +1 TO RA-IV-COUNT
066100               ADD CRS-ESTIMATED-DAMAGE-AMT TO RA-IV-DAMAGE
066200           ELSE IF CRS-ROUTE-SPECIALIST
066300               ADD +1 TO RA-SP-COUNT
066400               ADD CRS-ESTIMATED-DAMAGE-AMT TO RA-SP-DAMAGE
066500           ELSE IF CRS-ROUTE-FAST-TRACK
066600               ADD +1 TO RA-FT-COUNT
066700               ADD CRS-ESTIMATED-DAMAGE-AMT TO RA-FT-DAMAGE
066800           ELSE
066900               ADD +1 TO RA-ST-COUNT
067000               ADD CRS-ESTIMATED-DAMAGE-AMT TO RA-ST-DAMAGE
067100           END-IF.
067200       750-EXIT.
067300           EXIT.
067400
067500       800-OPEN-FILES.
067600           MOVE "800-OPEN-FILES" TO PARA-NAME.
067700           OPEN INPUT CLAIMS.
067800           IF NOT CODE-WRITE
067900               MOVE "*** UNABLE TO OPEN CLAIMS INPUT FILE"
068000                   TO ABEND-REASON
068100               GO TO 1000-ABEND-RTN
068200           END-IF.
068300           OPEN OUTPUT CLMRSLT, CLMRPT, SYSOUT.
068400           WRITE RPT-REC FROM WS-HDR-LINE
068500               AFTER ADVANCING TOP-OF-FORM.
068600           WRITE RPT-REC FROM WS-BLANK-LINE
068700               AFTER ADVANCING 1.
068800       800-EXIT.
068900           EXIT.
069000
069100       850-CLOSE-FILES.
069200           MOVE "850-CLOSE-FILES" TO PARA-NAME.
069300           CLOSE CLAIMS, CLMRSLT, CLMRPT, SYSOUT.
069400       850-EXIT.
069500           EXIT.
069600
069700       900-READ-CLAIMS.
069800           MOVE "900-READ-CLAIMS" TO PARA-NAME.
069900           READ CLAIMS INTO CLAIM-RECORD-WS
070000               AT END MOVE "N" TO MORE-DATA-SW
070100               GO TO 900-EXIT
070200           END-READ.
070300           ADD +1 TO RECORDS-READ.
070400       900-EXIT.
070500           EXIT.
070600
070700******************************************************************
070800*    960-WRITE-ROUTE-TOTALS - ONE LINE PER ROUTE, THEN A GRAND-
070900*    TOTAL LINE.  SUMMED DAMAGE IS ROUNDED ON THIS LINE ONLY --
071000*    PER-CLAIM ESTIMATED-DAMAGE-AMT STAYS UNROUNDED PER THE
071100*    EXTRACTION RULE.                                               041817RT
071200******************************************************************
071300       960-WRITE-ROUTE-TOTALS.
071400           MOVE "960-WRITE-ROUTE-TOTALS" TO PARA-NAME.
071500           MOVE ZERO TO WS-GRAND-CLAIM-COUNT, WS-GRAND-DAMAGE-TOTAL.
071600           MOVE ZERO TO WS-KEYWORD-SUB.
071700           PERFORM 970-WRITE-ONE-TOTAL THRU 970-EXIT
071800               VARYING WS-KEYWORD-SUB FROM 1 BY 1
071900               UNTIL WS-KEYWORD-SUB > 5.
072000           MOVE WS-GRAND-CLAIM-COUNT TO GTOT-CLAIM-COUNT.
072100           COMPUTE GTOT-DAMAGE-AMT ROUNDED = WS-GRAND-DAMAGE-TOTAL.
072200           WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE
072300               AFTER ADVANCING 2.
072400       960-EXIT.
072500           EXIT.
072600
072700       970-WRITE-ONE-TOTAL.
072800           MOVE RA-ROUTE-NAME(WS-KEYWORD-SUB) TO TOT-ROUTE-NAME.
072900           MOVE RA-CLAIM-COUNT(WS-KEYWORD-SUB) TO TOT-CLAIM-COUNT.
073000           COMPUTE TOT-DAMAGE-AMT ROUNDED =
073100               RA-DAMAGE-TOTAL(WS-KEYWORD-SUB).
073200           WRITE RPT-REC FROM WS-TOTAL-LINE
073300               AFTER ADVANCING 1.
073400           ADD RA-CLAIM-COUNT(WS-KEYWORD-SUB)
073500               TO WS-GRAND-CLAIM-COUNT.
073600           ADD RA-DAMAGE-TOTAL(WS-KEYWORD-SUB)
073700               TO WS-GRAND-DAMAGE-TOTAL.
073800       970-EXIT.
073900           EXIT.
074000
074100       999-CLEANUP.
074200           MOVE "999-CLEANUP" TO PARA-NAME.
074300           PERFORM 960-WRITE-ROUTE-TOTALS THRU 960-EXIT.
074400           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
074500
074600           DISPLAY "** RECORDS READ **".
074700           DISPLAY RECORDS-READ.
074800           DISPLAY "** RECORDS WRITTEN **".
074900           DISPLAY RECORDS-WRITTEN.
075000
075100           DISPLAY "******** NORMAL END OF JOB CLMINTK ********".
075200       999-EXIT.
075300           EXIT.
075400
075500       1000-ABEND-RTN.
075600           WRITE SYSOUT-REC FROM ABEND-REC.
075700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075800           DISPLAY "*** ABNORMAL END OF JOB - CLMINTK ***"
075900               UPON CONSOLE.
076000           DIVIDE ZERO-VAL INTO ONE-VAL.
