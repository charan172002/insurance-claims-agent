000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  AMTPARS.
000400       AUTHOR. LISA BRANDT.
000500       INSTALLATION. COBOL DEV Center.
000600       DATE-WRITTEN. 03/16/88.
000700       DATE-COMPILED. 03/16/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.                                                          031688LB
001100*    STRIPS EVERY CHARACTER THAT IS NOT A DIGIT OR A DECIMAL       031688LB
001200*    POINT OUT OF A DOLLAR-AMOUNT TEXT FIELD AND CONVERTS WHAT     031688LB
001300*    IS LEFT TO A SIGNED PACKED AMOUNT.  CALLED BY CLMINTK TO      031688LB
001400*    TURN ESTIMATED-DAMAGE-TEXT OR INITIAL-ESTIMATE-TEXT INTO      031688LB
001500*    AMT-OUT.  IF THE TEXT WON'T CONVERT, AMT-OUT COMES BACK       031688LB
001600*    ZERO AND AMT-BAD-SW IS SET TO "Y" -- CALLER DECIDES WHAT      031688LB
001650*    TO DO ABOUT IT.                                               031688LB
001700******************************************************************
001800*    CHANGE LOG                                                    031688LB
001900*    03/16/88  LB  TKT CLM-0413  INITIAL VERSION.                  031688LB
002000*    09/22/89  LB  TKT CLM-0439  AMT-IN ARRIVING ALL SPACES WAS     092289LB
002100*              UNSTRINGING INTO GARBAGE -- NOW CHECKED UP FRONT     092289LB
002200*              AND TREATED AS A ZERO AMOUNT, NOT A BAD ONE.         092289LB
002300*    02/11/92  LB  TKT CLM-0467  A TEXT VALUE WITH NO DECIMAL       021192LB
002400*              POINT (WHOLE DOLLARS ONLY) WAS LEFT WITH GARBAGE     021192LB
002500*              IN WS-CENTS-PART FROM THE PRIOR CALL -- NOW RESET    021192LB
002600*              EVERY CALL.                                         021192LB
002650*    05/06/93  LB  TKT CLM-0475  110-CHECK-ONE-CHAR WAS REJECTING   050693LB
002660*              THE WHOLE AMOUNT ON ANY STRAY CHARACTER (STAMP       050693LB
002670*              MARKS, LETTERS, ETC).  ADJUSTERS WANT THE DIGITS     050693LB
002680*              THAT ARE THERE -- NOW STRIPS THE STRAY CHARACTER     050693LB
002690*              AND KEEPS GOING INSTEAD OF FAILING THE WHOLE FIELD.  050693LB
002750*    11/02/94  LB  TKT CLM-0480  A ONE-DIGIT CENTS PART (E.G.       110294LB
002760*              "25.5") WAS TAKEN STRAIGHT FROM THE SPACE-FILLED     110294LB
002770*              WS-CENTS-PART(1:2), GIVING 5 CENTS INSTEAD OF 50 --  110294LB
002780*              NOW THE SECOND CENTS DIGIT IS FORCED TO ZERO WHEN    110294LB
002790*              ONLY ONE DIGIT WAS CAPTURED.                         110294LB
002900******************************************************************
003000       ENVIRONMENT DIVISION.
003100       CONFIGURATION SECTION.
003200       SOURCE-COMPUTER. IBM-390.
003300       OBJECT-COMPUTER. IBM-390.
003400       INPUT-OUTPUT SECTION.
003500
003600       DATA DIVISION.
003700       FILE SECTION.
003800
003900       WORKING-STORAGE SECTION.
004000       01  MISC-FIELDS.
004100           05  WS-CLEAN-TEXT            PIC X(15).
004200           05  WS-DOLLARS-PART          PIC X(15).
004300           05  WS-CENTS-PART            PIC X(15).
004400           05  WS-DOLLARS-NUM           PIC 9(09) COMP-3.
004500           05  WS-CENTS-NUM             PIC 9(02) COMP-3.
004600           05  WS-NONNUMERIC-SW         PIC X(01).
004700               88  WS-TEXT-IS-NUMERIC       VALUE "Y".
004800               88  WS-TEXT-NOT-NUMERIC      VALUE "N".
004900           05  WS-SCAN-SUB              PIC 9(02) COMP.
005000           05  WS-TEXT-LTH              PIC 9(02) COMP.
005100           05  WS-ONE-CHAR              PIC X(01).
005200           05  WS-ONE-CHAR-R REDEFINES
005300               WS-ONE-CHAR.
005400               10  WS-ONE-CHAR-NUM      PIC 9(01).
005410           05  WS-STRIPPED-TEXT         PIC X(15).
005420           05  WS-STRIP-PTR             PIC 9(02) COMP.
005430           05  WS-DIGIT-COUNT           PIC 9(02) COMP.
005440           05  WS-DECIMAL-COUNT         PIC 9(02) COMP.
005445           05  WS-CENTS-TEXT2           PIC X(02).
005450           05  FILLER               PIC X(04).
005500
005600       LINKAGE SECTION.
005700       01  AMT-PARM.
005800           05  AMT-IN                   PIC X(15).
005900           05  AMT-OUT                  PIC S9(9)V99 COMP-3.
006000           05  AMT-BAD-SW               PIC X(01).
006100               88  AMT-IS-BAD               VALUE "Y".
006200               88  AMT-IS-GOOD              VALUE "N".
006300
006400       PROCEDURE DIVISION USING AMT-PARM.
006500       000-PARSE-AMOUNT.
006600           MOVE ZERO TO AMT-OUT.
006700           SET AMT-IS-GOOD TO TRUE.
006800           IF AMT-IN = SPACES
006900               GO TO 000-PARSE-AMOUNT-EXIT
007000           END-IF.
007100           MOVE SPACES TO WS-CLEAN-TEXT.
007200           MOVE AMT-IN TO WS-CLEAN-TEXT.
007500           PERFORM 100-VALIDATE-CHARACTERS
007600               THRU 100-VALIDATE-CHARACTERS-EXIT.
007700           IF WS-TEXT-NOT-NUMERIC
007710               MOVE ZERO TO AMT-OUT
007720               SET AMT-IS-BAD TO TRUE
007900               GO TO 000-PARSE-AMOUNT-EXIT
008000           END-IF.
008100           MOVE SPACES TO WS-DOLLARS-PART WS-CENTS-PART.
008200           MOVE ZERO TO WS-DOLLARS-NUM WS-CENTS-NUM.
008300           UNSTRING WS-STRIPPED-TEXT DELIMITED BY "."
008400               INTO WS-DOLLARS-PART WS-CENTS-PART.
008500           IF WS-DOLLARS-PART = SPACES
008600               MOVE ZERO TO WS-DOLLARS-NUM
008700           ELSE
008800               MOVE WS-DOLLARS-PART TO WS-DOLLARS-NUM
008900           END-IF.
009000           IF WS-CENTS-PART = SPACES
009100               MOVE ZERO TO WS-CENTS-NUM
009200           ELSE
009210               MOVE "00" TO WS-CENTS-TEXT2
009220               MOVE WS-CENTS-PART(1:1) TO WS-CENTS-TEXT2(1:1)
009230               IF WS-CENTS-PART(2:1) NOT = SPACE
009240                   MOVE WS-CENTS-PART(2:1) TO WS-CENTS-TEXT2(2:1)
009250               END-IF
009300               MOVE WS-CENTS-TEXT2 TO WS-CENTS-NUM
009400           END-IF.
009500           COMPUTE AMT-OUT = WS-DOLLARS-NUM + (WS-CENTS-NUM / 100).
009600       000-PARSE-AMOUNT-EXIT.
009700           GOBACK.
009800
009900       100-VALIDATE-CHARACTERS.
010000*          SCANS WS-CLEAN-TEXT ONE BYTE AT A TIME AND BUILDS         050615LB
010100*          WS-STRIPPED-TEXT OUT OF ONLY THE DIGITS AND THE ONE       050615LB
010200*          DECIMAL POINT -- "$", ",", BLANKS AND ANYTHING ELSE       050615LB
010250*          THE EXTRACTOR HANDED US GET THROWN AWAY, NOT REJECTED.    050615LB
010300           SET WS-TEXT-IS-NUMERIC TO TRUE.
010350           MOVE SPACES TO WS-STRIPPED-TEXT.
010360           MOVE 1 TO WS-STRIP-PTR.
010370           MOVE ZERO TO WS-DIGIT-COUNT WS-DECIMAL-COUNT.
010400           MOVE ZERO TO WS-SCAN-SUB.
010500           MOVE 15 TO WS-TEXT-LTH.
010600           PERFORM 110-CHECK-ONE-CHAR
010700               THRU 110-CHECK-ONE-CHAR-EXIT
010800               VARYING WS-SCAN-SUB FROM 1 BY 1
010900               UNTIL WS-SCAN-SUB > WS-TEXT-LTH.
010950           IF WS-DIGIT-COUNT = ZERO OR WS-DECIMAL-COUNT > 1
010960               SET WS-TEXT-NOT-NUMERIC TO TRUE
010970           END-IF.
011000       100-VALIDATE-CHARACTERS-EXIT.
011100           EXIT.
011200
011300       110-CHECK-ONE-CHAR.
011400           MOVE WS-CLEAN-TEXT(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
011450           IF WS-ONE-CHAR IS NUMERIC
011460               STRING WS-ONE-CHAR DELIMITED BY SIZE
011470                   INTO WS-STRIPPED-TEXT
011480                   WITH POINTER WS-STRIP-PTR
011490               END-STRING
011500               ADD 1 TO WS-DIGIT-COUNT
011600               GO TO 110-CHECK-ONE-CHAR-EXIT
011700           END-IF.
011800           IF WS-ONE-CHAR = "."
011850               STRING WS-ONE-CHAR DELIMITED BY SIZE
011860                   INTO WS-STRIPPED-TEXT
011870                   WITH POINTER WS-STRIP-PTR
011880               END-STRING
011900               ADD 1 TO WS-DECIMAL-COUNT
011950           END-IF.
012100       110-CHECK-ONE-CHAR-EXIT.
012200           EXIT.
