000100******************************************************************
000200*        ABEND/CONTROL-MESSAGE LAYOUT - WRITTEN TO SYSOUT          *
000300*================================================================*
000400*  SHARED BY ALL CLAIMS-INTAKE PROGRAMS SO OPERATIONS SEES A       070214LB
000500*  CONSISTENT LINE ON AN ABEND, WHATEVER JOB STEP HIT IT.          070214LB
000600*================================================================*
000700 01  ABEND-REASON                       PIC X(40) VALUE SPACES.
000710 01  PARA-NAME                          PIC X(25) VALUE SPACES.
000720 01  ZERO-VAL                           PIC S9(01) COMP VALUE ZERO.
000730 01  ONE-VAL                            PIC S9(01) COMP VALUE +1.
000800 01  EXPECTED-VAL                       PIC S9(9) VALUE ZERO.
000900 01  ACTUAL-VAL                         PIC S9(9) VALUE ZERO.
001000 01  ABEND-REC.
001100     05  FILLER                         PIC X(10) VALUE
001200         "*** ABEND ".
001300     05  ABEND-REASON-O                 PIC X(40).
001400     05  FILLER                         PIC X(10) VALUE
001500         " EXPECTED ".
001600     05  EXPECTED-VAL-O                 PIC -(9)9.
001700     05  FILLER                         PIC X(9) VALUE
001800         " ACTUAL  ".
001900     05  ACTUAL-VAL-O                   PIC -(9)9.
002000     05  FILLER                         PIC X(32) VALUE SPACES.
