000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  KWSCAN.
000400       AUTHOR. LISA BRANDT.
000500       INSTALLATION. COBOL DEV Center.
000600       DATE-WRITTEN. 03/15/88.
000700       DATE-COMPILED. 03/15/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.                                                          031588LB
001100*    CASE-INSENSITIVE SUBSTRING SEARCH.  RETURNS "Y" IN             031588LB
001200*    KWS-FOUND-SW WHEN KWS-KEYWORD APPEARS ANYWHERE IN KWS-TEXT,    031588LB
001300*    "N" OTHERWISE.  CALLED ONCE PER CANDIDATE KEYWORD FROM         031588LB
001400*    CLMINTK'S FRAUD AND INJURY EDITS.                              031588LB
001500******************************************************************
001600*    CHANGE LOG                                                    031588LB
001700*    03/15/88  LB  TKT CLM-0412  INITIAL VERSION FOR CLAIMS        031588LB
001800*              INTAKE FRAUD/INJURY KEYWORD SCAN.                   031588LB
001900*    11/19/91  LB  TKT CLM-0488  KWS-KEYWORD WAS BEING COMPARED     111991LB
002000*              AT ITS FULL 15-BYTE PICTURE, TRAILING SPACES AND     111991LB
002100*              ALL, SO SHORT KEYWORDS NEVER MATCHED -- NOW USES     111991LB
002200*              KWS-KEYWORD-LTH TO REFERENCE-MODIFY THE COMPARE.     111991LB
002500******************************************************************
002600       ENVIRONMENT DIVISION.
002700       CONFIGURATION SECTION.
002800       SOURCE-COMPUTER. IBM-390.
002900       OBJECT-COMPUTER. IBM-390.
003000       INPUT-OUTPUT SECTION.
003100
003200       DATA DIVISION.
003300       FILE SECTION.
003400
003500       WORKING-STORAGE SECTION.
003600       01  MISC-FIELDS.
003700           05  WS-UPPER-TEXT            PIC X(200).
003800           05  WS-MATCH-COUNT           PIC 9(04) COMP.
003900           05  LOWER-CASE-TABLE         PIC X(26) VALUE
004000               "abcdefghijklmnopqrstuvwxyz".
004100           05  UPPER-CASE-TABLE         PIC X(26) VALUE
004200               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004250           05  FILLER                   PIC X(04).
004300
004400       LINKAGE SECTION.
004500       01  KWS-PARM.
004600           05  KWS-TEXT                 PIC X(200).
004700           05  KWS-KEYWORD              PIC X(15).
004800           05  KWS-KEYWORD-LTH          PIC 9(02) COMP.
004900           05  KWS-FOUND-SW             PIC X(01).
005000               88  KWS-KEYWORD-FOUND        VALUE "Y".
005100               88  KWS-KEYWORD-NOT-FOUND    VALUE "N".
005200
005300       PROCEDURE DIVISION USING KWS-PARM.
005400       000-SCAN-FOR-KEYWORD.
005500           MOVE SPACES TO WS-UPPER-TEXT.
005600           MOVE KWS-TEXT TO WS-UPPER-TEXT.
005700           INSPECT WS-UPPER-TEXT
005800               CONVERTING LOWER-CASE-TABLE TO UPPER-CASE-TABLE.
005900           MOVE ZERO TO WS-MATCH-COUNT.
006000           INSPECT WS-UPPER-TEXT TALLYING WS-MATCH-COUNT
006100               FOR ALL KWS-KEYWORD(1:KWS-KEYWORD-LTH).
006200           IF WS-MATCH-COUNT > ZERO
006300               SET KWS-KEYWORD-FOUND TO TRUE
006400           ELSE
006500               SET KWS-KEYWORD-NOT-FOUND TO TRUE
006600           END-IF.
006700           GOBACK.
